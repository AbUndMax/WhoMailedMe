000100* **++ WML MESSAGE EXTRACT RECORD
000200* Mailbox-reader flattened message, one per mail message.  Used
000300* as the MSGEXT FD in WMLM001 and as the LINKAGE area WMLP001
000400* receives one message in.  Logical length is 1664 bytes exactly
000500* - the mailbox reader that builds this extract packs the header
000600* table flush against MSG-HDR-COUNT, no pad byte on this one.
000700*
000800 01 WML-MSG-REC.
000900   03 WML-MSG-ID                    PIC X(12).
001000   03 WML-MSG-FOLDER-NAME           PIC X(30).
001100   03 WML-MSG-DELIVERY-TS           PIC X(19).
001200   03 WML-MSG-TS-PARTS REDEFINES WML-MSG-DELIVERY-TS.
001300     05 WML-TS-YEAR                 PIC X(04).
001400     05 FILLER                      PIC X(01).
001500     05 WML-TS-MONTH                PIC X(02).
001600     05 FILLER                      PIC X(01).
001700     05 WML-TS-DAY                  PIC X(02).
001800     05 FILLER                      PIC X(01).
001900     05 WML-TS-HOUR                 PIC X(02).
002000     05 FILLER                      PIC X(01).
002100     05 WML-TS-MINUTE               PIC X(02).
002200     05 FILLER                      PIC X(01).
002300     05 WML-TS-SECOND               PIC X(02).
002400   03 WML-MSG-HDR-FLAG              PIC X(01).
002500     88 WML-HDR-PRESENT                VALUE 'Y'.
002600     88 WML-HDR-ABSENT                 VALUE 'N'.
002700   03 WML-MSG-HDR-COUNT             PIC 9(02).
002800   03 WML-MSG-HDR-TABLE.
002900     05 WML-MSG-HDR-LINE OCCURS 20 TIMES
003000                                     PIC X(80).
003100     05 WML-MSG-HDR-LINE-VIEW REDEFINES WML-MSG-HDR-LINE
003200                               OCCURS 20 TIMES.
003300       07 WML-HDR-LINE-PREFIX        PIC X(06).
003400       07 WML-HDR-LINE-REST          PIC X(74).
