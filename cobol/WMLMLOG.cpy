000100* **++ WML PARSE-MISS LOG TABLE
000200* In-memory table of parse-miss entries built by WMLM001 as each
000300* message is processed (at most one live entry per message id,
000400* per R5/R6), then written out flat as the MISS-LOG listing.
000500*
000600 01 WML-LOG-TABLE.
000700   03 WML-LOG-TOT                  PIC 9(9) COMP VALUE ZERO.
000800   03 WML-LOG-TB.
000900     05 WML-LOG-ENTRY OCCURS 0 TO 2000 TIMES
001000                       DEPENDING ON WML-LOG-TOT
001100                       INDEXED BY WML-LOG-IDX.
001200       07 WML-LOG-MSG-ID              PIC X(12).
001300       07 WML-LOG-MISS-KIND           PIC X(01).
001400         88 WML-LOG-MISS-SENDER          VALUE 'S'.
001500         88 WML-LOG-MISS-RECIP           VALUE 'R'.
001600       07 WML-LOG-MISSED-LINE         PIC X(80).
001700       07 WML-LOG-FINAL-SENDER        PIC X(60).
001800       07 WML-LOG-FINAL-RECIP         PIC X(60).
001900       07 FILLER                      PIC X(01)  VALUE SPACE.
002000   03 FILLER                         PIC X(01)  VALUE SPACE.
