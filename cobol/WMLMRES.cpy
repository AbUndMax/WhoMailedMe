000100* **++ WML PARSER RESULT AREA
000200* LINKAGE area returned by WMLP001 to its caller: the resolved
000300* sender/recipient pair plus the one live miss-log entry for the
000400* message just parsed, if any.  Mirrors the shape of the older
000500* GOBACK result areas this shop has always passed error codes
000600* and return values back through.
000700*
000800 01 WML-RES.
000900   03 WML-RES-SENDER                PIC X(60).
001000   03 WML-RES-RECIPIENT             PIC X(60).
001100   03 WML-RES-MISS-FLAG             PIC X(01).
001200     88 WML-RES-HAS-MISS               VALUE 'Y'.
001300     88 WML-RES-NO-MISS                VALUE 'N'.
001400   03 WML-RES-MISS-KIND             PIC X(01).
001500     88 WML-RES-MISS-SENDER            VALUE 'S'.
001600     88 WML-RES-MISS-RECIP             VALUE 'R'.
001700   03 WML-RES-MISS-LINE             PIC X(80).
001800   03 FILLER                        PIC X(01)  VALUE SPACE.
