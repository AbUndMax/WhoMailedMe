000100* **++ WML HEADER-LINE / ADDRESS LINKAGE AREA
000200* Passed from WMLP001 down to WMLP002 for the R3 single-line
000300* address scan.  Same :X: REPLACING-prefix trick the shop has
000400* long used to give a pair of sibling subprograms their own
000500* view of one shared in/out linkage layout.
000600*
000700 01 WML-LIN-:X:-IN.
000800   03 WML-LIN-:X:-TEXT              PIC X(80).
000900   03 FILLER                        PIC X(01)  VALUE SPACE.
001000*
001100 01 WML-LIN-:X:-OUT.
001200   03 WML-LIN-:X:-FOUND-FLAG        PIC X(01).
001300     88 WML-LIN-:X:-FOUND              VALUE 'Y'.
001400     88 WML-LIN-:X:-NOT-FOUND          VALUE 'N'.
001500   03 WML-LIN-:X:-ADDRESS           PIC X(60).
001600   03 FILLER                        PIC X(01)  VALUE SPACE.
