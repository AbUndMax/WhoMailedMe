000100* **++ WML AGGREGATE PAIR TABLE
000200* In-memory (recipient, sender) accumulator built by WMLM001 while
000300* the extract file is read, then table-SORTed and written out as
000400* the AGGREGATE report.  Same OCCURS ... DEPENDING ON / linear
000500* lookup shape this shop has used for its override tables for
000600* years.
000700*
000800 01 WML-AGG-TABLE.
000900   03 WML-AGG-PAIR-TOT             PIC 9(9) COMP VALUE ZERO.
001000   03 WML-AGG-PAIR-TB.
001100     05 WML-AGG-PAIR OCCURS 0 TO 2000 TIMES
001200                      DEPENDING ON WML-AGG-PAIR-TOT
001300                      INDEXED BY WML-AGG-IDX.
001400       07 WML-AGG-RECIPIENT          PIC X(60).
001500       07 WML-AGG-SENDER             PIC X(60).
001600       07 WML-AGG-N-MAILS            PIC 9(7) COMP.
001700       07 WML-AGG-N-DATES            PIC 9(2) COMP.
001800       07 WML-AGG-DATES OCCURS 50 TIMES
001900                                     PIC X(19).
002000       07 FILLER                     PIC X(01)  VALUE SPACE.
002100   03 FILLER                        PIC X(01)  VALUE SPACE.
