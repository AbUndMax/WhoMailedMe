000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     WMLP001.
000400 AUTHOR.         CONTI.
000500 INSTALLATION.   MI2457 EDP CENTER.
000600 DATE-WRITTEN.   03/11/91.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000* WMLP001 - MI2457.PSPS.MAILAUDIT
001100* Resolves the sender and recipient of one flattened message
001200* extract by scanning its captured header lines for the first
001300* To:/From: prefixed line of each kind, delegating the single-
001400* line address scan to WMLP002.  Lines that carry the right
001500* prefix but no extractable address are logged as parse misses;
001600* only the most recent miss for the message survives.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*
002000* DATE     BY   REQUEST    DESCRIPTION
002100* -------- ---- ---------- -------------------------------------
002200* 03/11/91 CNT  CR82931    Original write - header scan pulled
002300*                          out of the shop's earlier deblock-
002400*                          routine pattern and retargeted at
002500*                          To:/From: mail headers.
002600* 09/02/91 CNT  CR82977    WMLP002 split out as its own single-
002700*                          line scanner; this program now just
002800*                          drives the header-line loop.
002900* 05/19/93 RSS  PRB10045   No-header messages now resolve both
003000*                          sides to the house ERROR-TRANSPORT
003100*                          marker instead of going to the GOBACK
003200*                          abend path CNT left in by mistake.
003300* 11/08/94 RSS  CR84410    A line that matches the prefix but
003400*                          yields no address now overwrites any
003500*                          earlier parse-miss for this message -
003600*                          only the last miss is kept, per the
003700*                          mailroom audit's own logging rule.
003800* 02/27/96 GLL  PRB10890   Fixed prefix test - was matching
003900*                          lower-case 'to: ' that never occurs
004000*                          in these extracts but tripped on
004100*                          embedded forwarded text.
004200* 08/11/98 GLL  Y2K-0092   Year-2000 review of this module - the
004300*                          delivery timestamp is carried through
004400*                          untouched, no change required.
004500* 04/03/01 DPM  CR91205    Added the line-mode switch REDEFINES
004600*                          for the planned CC/BCC pass; scanning
004700*                          is still To:/From: only for now.
004800* 03/06/02 DPM  CR93115    Two fixes from the mailroom audit's
004900*                          walkthrough: (1) an unresolved side
005000*                          now tags ERROR-TRANSPORT with the msg
005100*                          id (SENDER/RECIPIENT-NOT-FOUND:) so the
005200*                          audit can trace the message; (2) the
005300*                          header scan stops the instant both
005400*                          sides resolve, instead of reading on
005500*                          and risking a later miss against an
005600*                          already-good address.
005700*-----------------------------------------------------------------
005800* This program only ever sees one message at a time - WMLM001
005900* feeds it the whole flattened extract record by record and this
006000* routine's only job is to come back with a sender, a recipient,
006100* and (at most) one parse-miss line for the message just handed
006200* to it.  Nothing here is aware of the AGGREGATE table, MISSLOG,
006300* or any other message; that bookkeeping is all WMLM001's.
006400*-----------------------------------------------------------------
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.    IBM-370.
006800 OBJECT-COMPUTER.    IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*    no files of its own - this is a called subprogram.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 WORKING-STORAGE SECTION.
008000*    literal constants only - nothing here changes call to call,
008100*    so none of it needs to live in LOCAL-STORAGE.
008200 01 WK-LITERALS.
008300*    house marker for a side that never resolves at all (no
008400*    To:/From: line present in the header table to begin with).
008500   03 WML-ERROR-MARKER             PIC X(60)
008600                                    VALUE 'error_transport'.
008700*    the two header prefixes this program hunts for.  Note the
008800*    trailing blank on each - PRB10890 below is why the match is
008900*    exact-prefix, not a loose scan for the bare word.
009000   03 WML-TO-PREFIX                PIC X(04) VALUE 'To: '.
009100   03 WML-FROM-PREFIX              PIC X(06) VALUE 'From: '.
009200*    CR93115 literals - prefixed onto the message id when a side
009300*    was matched by prefix but never yielded a usable address.
009400   03 WML-SENDER-MISS-LIT          PIC X(17)
009500                                    VALUE 'sender_not_found:'.
009600   03 WML-RECIP-MISS-LIT           PIC X(20)
009700                                    VALUE 'recipient_not_found:'.
009800   03 FILLER                       PIC X(01) VALUE SPACE.
009900*
010000 LOCAL-STORAGE SECTION.
010100*    everything below resets to its VALUE clause on every CALL,
010200*    so one message's scan state can never leak into the next.
010300*
010400 01 LS-UTILS.
010500*    planned CC/BCC line-mode pass - never implemented, kept
010600*    harmless per DPM's 04/03/01 note above.
010700   03 WML-LINE-MODE-AREA           PIC X(8)  VALUE SPACE.
010800   03 FILLER REDEFINES WML-LINE-MODE-AREA.
010900     05 FILLER                     PIC X(3).
011000     05 WML-LINE-MODE              PIC X(1).
011100       88 WML-LINE-MODE-TO-FROM       VALUE 'P'.
011200       88 WML-LINE-MODE-CC-BCC        VALUE 'C'.
011300     05 FILLER                     PIC X(4).
011400*
011500 01 LS-SCAN.
011600*    loop index into the header-line table, COMP since it never
011700*    appears anywhere but a subscript and an upper-bound test.
011800   03 WML-HDR-IDX                  PIC 9(3) COMP VALUE ZERO.
011900*    CR93115 - these two flip to 'Y' only when WMLP002 actually
012000*    hands back a found address, never merely on an attempt; the
012100*    2000/3000 logic below depends on that distinction.
012200   03 WML-TO-FOUND-FLAG            PIC X(1) VALUE 'N'.
012300     88 WML-TO-IS-FOUND               VALUE 'Y'.
012400   03 WML-FROM-FOUND-FLAG          PIC X(1) VALUE 'N'.
012500     88 WML-FROM-IS-FOUND             VALUE 'Y'.
012600*    zoned shadow of the header index, used only by a trace that
012700*    was never finished; kept for the REDEFINES-count bookkeeping
012800*    and because removing an unused 88-free field buys nothing.
012900   03 WML-IDX-N                    PIC 9(3) VALUE ZERO.
013000   03 WML-IDX-X REDEFINES WML-IDX-N
013100                                    PIC X(3).
013200   03 FILLER                       PIC X(01) VALUE SPACE.
013300*
013400 LINKAGE SECTION.
013500*    the flattened message extract record WMLM001 read - this
013600*    program only reads it, never writes it back.
013700 COPY WMLMMSG.
013800*
013900*    the result area handed back to WMLM001: resolved sender,
014000*    resolved recipient, and the one live miss entry if any.
014100 COPY WMLMRES.
014200*
014300*    shared in/out layout with WMLP002, compiled under the 'P'
014400*    (caller) prefix - see the banner in the copybook for why
014500*    there are two prefixed copies of the same shape.
014600 COPY WMLMLIN REPLACING ==:X:== BY ==P==.
014700*
014800 PROCEDURE DIVISION USING WML-MSG-REC
014900                          WML-RES.
015000*
015100* Entry point.  Clear the result area, then decide right away
015200* whether there is even a header table worth scanning - a
015300* message with no captured header lines at all short-circuits
015400* straight to the house ERROR-TRANSPORT marker on both sides
015500* with no miss logged, since there was no To:/From: line to miss
015600* against in the first place.
015700 1000-BEGIN.
015800     INITIALIZE WML-RES.
015900     SET WML-RES-NO-MISS                TO TRUE.
016000     IF WML-HDR-ABSENT OR WML-MSG-HDR-COUNT = ZERO
016100         MOVE WML-ERROR-MARKER          TO WML-RES-SENDER
016200         MOVE WML-ERROR-MARKER          TO WML-RES-RECIPIENT
016300         GO TO 1000-EXIT
016400     END-IF.
016500*    header table is present - walk it looking for To:/From:.
016600     PERFORM 2000-SCAN-HEADER-LINES THRU 2000-EXIT.
016700*    whatever side(s) the scan above did not resolve get the
016800*    CR93115 sender_not_found:/recipient_not_found: treatment.
016900     PERFORM 3000-SET-FINAL-TUPLE THRU 3000-EXIT.
017000 1000-EXIT.
017100     GOBACK.
017200*
017300* --- WALK HEADER LINES; STOP THE INSTANT BOTH SIDES ARE FOUND ---
017400* This is a plain top-to-bottom walk of the captured header
017500* table, one line at a time, handing each line to 2100 for
017600* classification.  The 03/06/02 CR93115 early-exit test sits
017700* right at the top of the loop body, ahead of even looking at
017800* the next line - once both WML-TO-IS-FOUND and WML-FROM-IS-
017900* FOUND are on there is nothing further this paragraph can add,
018000* and reading on would only risk a later matching line with a
018100* bad address overwriting a perfectly good miss-free result.
018200 2000-SCAN-HEADER-LINES.
018300     MOVE 1                             TO WML-HDR-IDX.
018400 2000-LOOP.
018500*    walked past the last captured header line - done either way.
018600     IF WML-HDR-IDX > WML-MSG-HDR-COUNT
018700         GO TO 2000-EXIT
018800     END-IF.
018900*    both sender and recipient already resolved - stop scanning
019000*    now rather than reading further lines for no benefit.
019100     IF WML-TO-IS-FOUND AND WML-FROM-IS-FOUND
019200         GO TO 2000-EXIT
019300     END-IF.
019400     PERFORM 2100-EXAMINE-ONE-LINE THRU 2100-EXIT.
019500     ADD 1                              TO WML-HDR-IDX.
019600     GO TO 2000-LOOP.
019700 2000-EXIT.
019800     EXIT.
019900*
020000* --- CLASSIFY ONE LINE BY PREFIX, THEN SCAN OR LOG A MISS ---
020100* Every header line gets copied into the shared linkage text area
020200* up front, since whichever branch below fires is going to need
020300* it there for WMLP002 anyway.  The prefix test for To: is a
020400* simple equal compare on the first four bytes; From: compares
020500* the full six-byte prefix since there is no shorter abbreviation
020600* to guard against.  A line matching neither prefix is simply
020700* not mail-header material this program cares about - comment
020800* lines, continuation lines, anything else just falls through.
020900 2100-EXAMINE-ONE-LINE.
021000     MOVE WML-MSG-HDR-LINE (WML-HDR-IDX) TO WML-LIN-P-TEXT.
021100     IF WML-HDR-LINE-PREFIX (WML-HDR-IDX) (1:4) = WML-TO-PREFIX
021200         PERFORM 2200-SCAN-FOR-RECIPIENT THRU 2200-EXIT
021300         GO TO 2100-EXIT
021400     END-IF.
021500     IF WML-HDR-LINE-PREFIX (WML-HDR-IDX) = WML-FROM-PREFIX
021600         PERFORM 2300-SCAN-FOR-SENDER THRU 2300-EXIT
021700     END-IF.
021800 2100-EXIT.
021900     EXIT.
022000*
022100* A To: line delegates the actual address hunt to WMLP002; on
022200* success the recipient is set and the found flag flips on, on
022300* failure this is logged as a parse miss per CR84410 (only the
022400* most recent miss for the message is ever kept).
022500 2200-SCAN-FOR-RECIPIENT.
022600     CALL 'WMLP002' USING WML-LIN-P-IN WML-LIN-P-OUT.
022700     IF WML-LIN-P-FOUND
022800         MOVE WML-LIN-P-ADDRESS         TO WML-RES-RECIPIENT
022900         SET WML-TO-IS-FOUND            TO TRUE
023000     ELSE
023100         SET WML-RES-MISS-RECIP         TO TRUE
023200         PERFORM 4000-UPDATE-MISS-LOG THRU 4000-EXIT
023300     END-IF.
023400 2200-EXIT.
023500     EXIT.
023600*
023700* Mirror of 2200 for a From: line - same WMLP002 call, same
023800* found/miss handling, just posting to the sender side instead.
023900 2300-SCAN-FOR-SENDER.
024000     CALL 'WMLP002' USING WML-LIN-P-IN WML-LIN-P-OUT.
024100     IF WML-LIN-P-FOUND
024200         MOVE WML-LIN-P-ADDRESS         TO WML-RES-SENDER
024300         SET WML-FROM-IS-FOUND          TO TRUE
024400     ELSE
024500         SET WML-RES-MISS-SENDER        TO TRUE
024600         PERFORM 4000-UPDATE-MISS-LOG THRU 4000-EXIT
024700     END-IF.
024800 2300-EXIT.
024900     EXIT.
025000*
025100* --- A SIDE NEVER RESOLVED TAGS THE MARKER WITH THE MSG ID ---
025200* CR93115 - once the header scan is done, any side that never
025300* actually got a found address (whether because no matching line
025400* ever appeared, or every matching line failed WMLP002's scan)
025500* is tagged with its own literal and the twelve-byte message id,
025600* so the mailroom audit trace can pull the original message back
025700* up by id when it is chasing down why a side came up empty.  The
025800* STRING below concatenates the two fields with no embedded blank
025900* because WML-MSG-ID is carried fully zero-padded at twelve bytes.
026000 3000-SET-FINAL-TUPLE.
026100     IF NOT WML-TO-IS-FOUND
026200         STRING WML-RECIP-MISS-LIT      DELIMITED BY SIZE
026300                WML-MSG-ID              DELIMITED BY SIZE
026400           INTO WML-RES-RECIPIENT
026500         END-STRING
026600     END-IF.
026700     IF NOT WML-FROM-IS-FOUND
026800         STRING WML-SENDER-MISS-LIT     DELIMITED BY SIZE
026900                WML-MSG-ID              DELIMITED BY SIZE
027000           INTO WML-RES-SENDER
027100         END-STRING
027200     END-IF.
027300 3000-EXIT.
027400     EXIT.
027500*
027600* --- KEEP ONLY THE MOST RECENT PARSE MISS FOR THIS MESSAGE ---
027700* CR84410 - deliberately overwrites rather than accumulates; the
027800* mailroom audit only ever wants the last thing that went wrong
027900* for a given message, not a running history of every failed
028000* line within it.
028100 4000-UPDATE-MISS-LOG.
028200     SET WML-RES-HAS-MISS               TO TRUE.
028300     MOVE WML-LIN-P-TEXT                TO WML-RES-MISS-LINE.
028400 4000-EXIT.
028500     EXIT.
