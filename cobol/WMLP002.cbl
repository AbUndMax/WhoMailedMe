000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     WMLP002.
000400 AUTHOR.         CONTI.
000500 INSTALLATION.   MI2457 EDP CENTER.
000600 DATE-WRITTEN.   03/14/91.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000* WMLP002 - MI2457.PSPS.MAILAUDIT
001100* Scans one transport-header line and returns the first
001200* RFC-822-shaped address it contains (local@domain.tld),
001300* or a not-found flag when no such substring exists.
001400* Called by WMLP001 once per To:/From: line.
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*
001800* DATE     BY   REQUEST    DESCRIPTION
001900* -------- ---- ---------- -------------------------------------
002000* 03/14/91 CNT  CR82931    Original write - single-line address
002100*                          scanner pulled out of WMLP001 so the
002200*                          greedy domain/tld match could be
002300*                          unit-tested on its own.
002400* 09/02/91 CNT  CR82977    Fixed backward local-part scan - was
002500*                          stopping one byte short of '@'.
002600* 05/19/93 RSS  PRB10045   Domain scan now allows embedded dots
002700*                          (mail.subdom.co.uk style hosts).
002800* 11/08/94 RSS  CR84410    Added truncation trace when an
002900*                          extracted address will not fit the
003000*                          60-byte AGG-RECIPIENT/AGG-SENDER field.
003100* 02/27/96 GLL  PRB10890   Greedy TLD trim was accepting a one-
003200*                          letter tail; now requires TLD length
003300*                          of 2 or more per the house address
003400*                          standard.
003500* 08/11/98 GLL  Y2K-0092   Year-2000 review of this module - no
003600*                          2-digit year fields present, no change
003700*                          required, logged per audit checklist.
003800* 04/03/01 DPM  CR91205    Retained CONTI's old behavior-switch
003900*                          FILLER for the single/double scan he
004000*                          planned and never finished; harmless.
004100*-----------------------------------------------------------------
004200* This routine does not know or care what an address is FOR - it
004300* only knows the shape of one.  WMLP001 decides whether the line
004400* it hands down is a To: or a From: line; by the time the text
004500* gets here it is just 80 bytes to be searched for '@'.
004600*-----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.    IBM-370.
005000 OBJECT-COMPUTER.    IBM-370.
005100*
005200* Three CLASS conditions drive every test in this module.  Rather
005300* than spell out the legal address alphabet inline at each IF, the
005400* three sets below are named once and referenced by name - easier
005500* to audit, and easier to extend if the mailroom ever widens what
005600* counts as a legal local-part or domain character.
005700 SPECIAL-NAMES.
005800*    local-part alphabet - letters, digits, and the handful of
005900*    punctuation marks RFC-822 allows on that side of the '@'.
006000     CLASS WML-LOCAL-CHAR  IS 'A' THRU 'Z', 'a' THRU 'z',
006100                               '0' THRU '9', '.', '_', '%',
006200                               '+', '-'
006300*    domain alphabet - letters, digits, dot and hyphen only; no
006400*    underscore or percent on the host side.
006500     CLASS WML-DOMAIN-CHAR IS 'A' THRU 'Z', 'a' THRU 'z',
006600                               '0' THRU '9', '.', '-'
006700*    plain alphabetic test, used only to validate the final TLD
006800*    once the domain run has been trimmed down to it.
006900     CLASS WML-ALPHA-CHAR  IS 'A' THRU 'Z', 'a' THRU 'z'.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*    no files - this is a called subprogram, all its data passes
007400*    through LINKAGE.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 WORKING-STORAGE SECTION.
008000*    nothing of this program's own is WORKING-STORAGE; every
008100*    field below lives in LOCAL-STORAGE instead, so a fresh CALL
008200*    always starts from a clean scan with no residue from the
008300*    line scanned the call before.
008400*
008500 LOCAL-STORAGE SECTION.
008600 01 LS-UTILS.
008700*    carried over from CNT's original single/double-pass design;
008800*    the behavior switch was never wired up - see 04/03/01 above.
008900   03 WML-SCAN-SWITCH              PIC X(8)  VALUE SPACE.
009000   03 FILLER REDEFINES WML-SCAN-SWITCH.
009100     05 FILLER                     PIC X(3).
009200     05 WML-SCAN-BEHAVIOR          PIC X(1).
009300       88 WML-LOCAL-SCAN-MODE         VALUE 'L'.
009400       88 WML-DOMAIN-SCAN-MODE        VALUE 'D'.
009500     05 FILLER                     PIC X(4).
009600*
009700* Working positions for the scan.  Everything here is COMP since
009800* every one of these is either a subscript into the 80-byte line
009900* or a length fed straight into a reference-modification range -
010000* no value ever gets displayed or edited, so there is no reason
010100* to carry any of them zoned.
010200 01 LS-SCAN.
010300*    where in the line the '@' under test currently sits.
010400   03 WML-AT-POS                   PIC 9(3) COMP VALUE ZERO.
010500*    general-purpose moving cursor, reused by several paragraphs.
010600   03 WML-SCAN-POS                 PIC 9(3) COMP VALUE ZERO.
010700*    leftmost byte of the local part once 3100 has grown it back.
010800   03 WML-LOCAL-START               PIC 9(3) COMP VALUE ZERO.
010900*    rightmost byte of the maximal domain-character run.
011000   03 WML-DOMAIN-MAX-END            PIC 9(3) COMP VALUE ZERO.
011100*    current right edge under test while 3300 trims toward a TLD.
011200   03 WML-CUR-END                  PIC 9(3) COMP VALUE ZERO.
011300*    position of the rightmost '.' found by 3400, zero if none.
011400   03 WML-DOT-POS                  PIC 9(3) COMP VALUE ZERO.
011500*    byte count of the candidate TLD, CUR-END minus DOT-POS.
011600   03 WML-TLD-LEN                  PIC 9(3) COMP VALUE ZERO.
011700*    byte count of the local part, filled in by 4000.
011800   03 WML-LOCAL-LEN                 PIC 9(3) COMP VALUE ZERO.
011900*    byte count of the domain part, filled in by 4000.
012000   03 WML-DOMAIN-LEN               PIC 9(3) COMP VALUE ZERO.
012100*    first byte of the domain part, one past the '@'.
012200   03 WML-DOM-START                PIC 9(3) COMP VALUE ZERO.
012300*    Y/N result of the 3500 alpha-only TLD test.
012400   03 WML-TLD-OK-FLAG              PIC X(1) VALUE 'N'.
012500     88 WML-TLD-IS-OK                 VALUE 'Y'.
012600*    zoned shadow of a position, built only when DISPLAY needs
012700*    one - COMP fields do not print cleanly on their own.
012800   03 WML-POS-N                    PIC 9(3) VALUE ZERO.
012900   03 WML-POS-X REDEFINES WML-POS-N PIC X(3).
013000*    zoned shadow of the final built address length, used only by
013100*    the 11/08/94 truncation trace below.
013200   03 WML-ADDR-LEN-N                PIC 9(3) VALUE ZERO.
013300   03 WML-ADDR-LEN-X REDEFINES WML-ADDR-LEN-N
013400                                    PIC X(3).
013500   03 FILLER                        PIC X(01) VALUE SPACE.
013600*
013700 LINKAGE SECTION.
013800*    shared in/out layout, compiled twice under two different
013900*    prefixes - see the banner in the copybook itself.  WMLP001
014000*    calls us with the 'C' (callee) copy of the prefix.
014100 COPY WMLMLIN REPLACING ==:X:== BY ==C==.
014200*
014300 PROCEDURE DIVISION USING WML-LIN-C-IN
014400                          WML-LIN-C-OUT.
014500*
014600* Entry point.  Nothing is known about the text yet - default to
014700* not-found and a blank address, then let 2000 hunt for a usable
014800* '@' starting from the first byte of the line.
014900 1000-BEGIN.
015000     SET WML-LIN-C-NOT-FOUND           TO TRUE.
015100     MOVE SPACE                        TO WML-LIN-C-ADDRESS.
015200     MOVE 1                            TO WML-AT-POS.
015300     PERFORM 2000-FIND-FIRST-AT THRU 2000-EXIT.
015400     GOBACK.
015500*
015600* --- LOCATE THE FIRST '@' THAT YIELDS A VALID ADDRESS ---
015700* A line can carry more than one '@' - a quoted reply header, a
015800* stray signature block line, whatever the mail client wrote.
015900* Rather than assume the first '@' is the right one, this walks
016000* every '@' left to right and tries each as a candidate; the
016100* first one that 3000 can turn into a complete local@domain.tld
016200* wins and the loop stops there.
016300 2000-FIND-FIRST-AT.
016400*    80 bytes scanned with nothing found - give up clean.
016500     IF WML-AT-POS > 80
016600         GO TO 2000-EXIT
016700     END-IF.
016800*    not an '@' at this position - move one byte right and retry.
016900     IF WML-LIN-C-TEXT (WML-AT-POS:1) NOT = '@'
017000         ADD 1                         TO WML-AT-POS
017100         GO TO 2000-FIND-FIRST-AT
017200     END-IF.
017300*    found an '@' - see if a full address grows around it.
017400     PERFORM 3000-TRY-CANDIDATE THRU 3000-EXIT.
017500     IF WML-LIN-C-FOUND
017600         GO TO 2000-EXIT
017700     END-IF.
017800*    this '@' did not pan out - keep walking past it.
017900     ADD 1                             TO WML-AT-POS.
018000     GO TO 2000-FIND-FIRST-AT.
018100 2000-EXIT.
018200     EXIT.
018300*
018400* One candidate '@' position is tried here end to end: grow the
018500* local part backward, grow the domain part forward, trim the
018600* domain down to a believable TLD, and only then build the final
018700* address string.  Any step that comes up empty aborts the whole
018800* candidate and control returns to 2000 to try the next '@'.
018900 3000-TRY-CANDIDATE.
019000     PERFORM 3100-GROW-LOCAL-PART THRU 3100-EXIT.
019100*    no local-part characters at all immediately left of '@' -
019200*    this cannot be a real address, abandon the candidate.
019300     IF WML-LOCAL-START = 0
019400         GO TO 3000-EXIT
019500     END-IF.
019600     PERFORM 3200-GROW-DOMAIN-PART THRU 3200-EXIT.
019700*    the run forward from '@' grew by exactly zero bytes - there
019800*    is nothing on the domain side either.
019900     IF WML-DOMAIN-MAX-END = WML-AT-POS
020000         GO TO 3000-EXIT
020100     END-IF.
020200     PERFORM 3300-TRIM-TO-VALID-TLD THRU 3300-EXIT.
020300*    3300 could not find any dot-plus-alpha tail in the domain
020400*    run that qualifies as a TLD.
020500     IF WML-CUR-END = 0
020600         GO TO 3000-EXIT
020700     END-IF.
020800*    everything checks out - assemble the address and flag found.
020900     PERFORM 4000-BUILD-ADDRESS THRU 4000-EXIT.
021000 3000-EXIT.
021100     EXIT.
021200*
021300* --- GROW THE LOCAL PART BACKWARD FROM THE '@' ---
021400* Walks left from the byte just before '@', one position at a
021500* time, stopping the moment it hits a byte outside the legal
021600* local-part alphabet (or the start of the line).  WML-LOCAL-
021700* START ends up pointing at the leftmost legal byte, or stays
021800* zero if the byte immediately left of '@' was itself illegal.
021900 3100-GROW-LOCAL-PART.
022000     MOVE 0                            TO WML-LOCAL-START.
022100*    '@' is the very first byte of the line - nothing to its left.
022200     IF WML-AT-POS = 1
022300         GO TO 3100-EXIT
022400     END-IF.
022500     MOVE WML-AT-POS                   TO WML-SCAN-POS.
022600 3100-LOOP.
022700     SUBTRACT 1                        FROM WML-SCAN-POS.
022800*    walked off the front of the line - stop where we are.
022900     IF WML-SCAN-POS < 1
023000         GO TO 3100-EXIT
023100     END-IF.
023200*    hit a byte that is not legal in a local part - the run ends
023300*    one position to the right of here.
023400     IF WML-LIN-C-TEXT (WML-SCAN-POS:1) IS NOT WML-LOCAL-CHAR
023500         GO TO 3100-EXIT
023600     END-IF.
023700*    still legal - extend the run and keep walking left.
023800     MOVE WML-SCAN-POS                 TO WML-LOCAL-START.
023900     GO TO 3100-LOOP.
024000 3100-EXIT.
024100     EXIT.
024200*
024300* --- GROW THE MAXIMAL DOMAIN-VALID RUN FORWARD ---
024400* Mirror image of 3100, but walking right from '@' and using the
024500* wider domain-character class (embedded dots and hyphens allowed,
024600* per PRB10045 below, because real house mail servers are named
024700* things like mail.subdom.co.uk).
024800 3200-GROW-DOMAIN-PART.
024900     MOVE WML-AT-POS                   TO WML-DOMAIN-MAX-END.
025000     MOVE WML-AT-POS                   TO WML-SCAN-POS.
025100 3200-LOOP.
025200     ADD 1                             TO WML-SCAN-POS.
025300*    ran off the end of the 80-byte line - stop here.
025400     IF WML-SCAN-POS > 80
025500         GO TO 3200-EXIT
025600     END-IF.
025700*    first illegal domain byte - the run ends one position back.
025800     IF WML-LIN-C-TEXT (WML-SCAN-POS:1) IS NOT WML-DOMAIN-CHAR
025900         GO TO 3200-EXIT
026000     END-IF.
026100*    still legal - extend the run and keep walking right.
026200     MOVE WML-SCAN-POS                 TO WML-DOMAIN-MAX-END.
026300     GO TO 3200-LOOP.
026400 3200-EXIT.
026500     EXIT.
026600*
026700* --- TRIM THE DOMAIN RUN TO ITS LONGEST VALID .TLD TAIL ---
026800* The domain run grown by 3200 may run on past the real TLD into
026900* trailing junk (punctuation the mail client left on the line,
027000* for instance).  This walks the right edge back one byte at a
027100* time, each pass asking 3400 for the rightmost dot still inside
027200* the shrinking window and 3500 whether what follows that dot is
027300* a plausible all-alpha TLD of two bytes or more.  The first edge
027400* that passes both tests is kept; if the edge shrinks past the
027500* minimum possible TLD width with nothing passing, there is no
027600* usable TLD in this run at all.
027700 3300-TRIM-TO-VALID-TLD.
027800     MOVE WML-DOMAIN-MAX-END           TO WML-CUR-END.
027900 3300-LOOP.
028000*    not even room left for '.' plus a 2-byte TLD - give up.
028100     IF WML-CUR-END < WML-AT-POS + 4
028200         MOVE 0                        TO WML-CUR-END
028300         GO TO 3300-EXIT
028400     END-IF.
028500     PERFORM 3400-FIND-LAST-DOT THRU 3400-EXIT.
028600*    no dot anywhere in the current window - nothing to trim to.
028700     IF WML-DOT-POS = 0
028800         MOVE 0                        TO WML-CUR-END
028900         GO TO 3300-EXIT
029000     END-IF.
029100     COMPUTE WML-TLD-LEN = WML-CUR-END - WML-DOT-POS.
029200*    candidate TLD is a single byte - PRB10890 says that is not
029300*    good enough, shrink the window past this dot and try again.
029400     IF WML-TLD-LEN < 2
029500         SUBTRACT 1                    FROM WML-CUR-END
029600         GO TO 3300-LOOP
029700     END-IF.
029800     PERFORM 3500-CHECK-TLD-ALPHA THRU 3500-EXIT.
029900*    all-alpha TLD of 2+ bytes - this is the edge we keep.
030000     IF WML-TLD-IS-OK
030100         GO TO 3300-EXIT
030200     END-IF.
030300*    TLD candidate had a non-alpha byte in it - shrink and retry.
030400     SUBTRACT 1                        FROM WML-CUR-END.
030500     GO TO 3300-LOOP.
030600 3300-EXIT.
030700     EXIT.
030800*
030900* --- RIGHTMOST '.' AT/BEFORE CUR-END, LEAVING A DOMAIN CHAR ---
031000* Walks left from the current right edge looking for a '.', but
031100* never all the way back to '@' itself - there has to be at
031200* least one domain-name byte between '@' and the dot, or the
031300* "address" is really just @tld with nothing in front of it.
031400 3400-FIND-LAST-DOT.
031500     MOVE 0                            TO WML-DOT-POS.
031600     MOVE WML-CUR-END                  TO WML-SCAN-POS.
031700 3400-LOOP.
031800*    walked back to (or past) the minimum host-name position -
031900*    no dot found in the legal window.
032000     IF WML-SCAN-POS < WML-AT-POS + 2
032100         GO TO 3400-EXIT
032200     END-IF.
032300*    found the dot - record it and stop.
032400     IF WML-LIN-C-TEXT (WML-SCAN-POS:1) = '.'
032500         MOVE WML-SCAN-POS             TO WML-DOT-POS
032600         GO TO 3400-EXIT
032700     END-IF.
032800     SUBTRACT 1                        FROM WML-SCAN-POS.
032900     GO TO 3400-LOOP.
033000 3400-EXIT.
033100     EXIT.
033200*
033300* Simple alpha-only test applied to the TLD-LEN bytes right after
033400* the chosen dot.  A TLD with a digit or punctuation in it (seen
033500* in practice on malformed signature-block "addresses") fails
033600* here and sends 3300 back to shrink the window further.
033700 3500-CHECK-TLD-ALPHA.
033800     MOVE 'Y'                          TO WML-TLD-OK-FLAG.
033900     IF WML-LIN-C-TEXT (WML-DOT-POS + 1:WML-TLD-LEN)
034000                         IS NOT WML-ALPHA-CHAR
034100         MOVE 'N'                      TO WML-TLD-OK-FLAG
034200     END-IF.
034300 3500-EXIT.
034400     EXIT.
034500*
034600* --- BUILD THE RESOLVED ADDRESS AND SET THE FOUND FLAG ---
034700* By this point LOCAL-START, AT-POS (the '@'), and CUR-END (the
034800* trimmed domain's right edge) bracket exactly the substring that
034900* is the address; this paragraph just measures the two halves,
035000* STRINGs them back together around a literal '@', and flips the
035100* found flag.  The truncation trace and the zero-length anomaly
035200* trace below are both belt-and-suspenders checks added after
035300* real mail traffic turned up cases nobody anticipated at design
035400* time.
035500 4000-BUILD-ADDRESS.
035600     COMPUTE WML-LOCAL-LEN = WML-AT-POS - WML-LOCAL-START.
035700     COMPUTE WML-DOMAIN-LEN = WML-CUR-END - WML-AT-POS.
035800     MOVE WML-AT-POS                   TO WML-DOM-START.
035900     ADD 1                             TO WML-DOM-START.
036000     MOVE SPACE                        TO WML-LIN-C-ADDRESS.
036100*    rebuild local@domain from the two measured runs - the '@'
036200*    itself is re-inserted as a literal, not copied from the line.
036300     STRING WML-LIN-C-TEXT (WML-LOCAL-START:WML-LOCAL-LEN)
036400                                        DELIMITED BY SIZE
036500            '@'                        DELIMITED BY SIZE
036600            WML-LIN-C-TEXT (WML-DOM-START:WML-DOMAIN-LEN)
036700                                        DELIMITED BY SIZE
036800       INTO WML-LIN-C-ADDRESS
036900     END-STRING.
037000     SET WML-LIN-C-FOUND                TO TRUE.
037100*    11/08/94 CR84410 - flag, don't fail, an address too long for
037200*    the 60-byte AGG table field; WMLM001 just stores it truncated
037300*    and the mailroom audit trace below is all that records it.
037400     COMPUTE WML-ADDR-LEN-N = WML-LOCAL-LEN + WML-DOMAIN-LEN + 1.
037500     IF WML-ADDR-LEN-N > 60
037600         DISPLAY 'WMLP002 - ADDR TRUNCATED LEN=' WML-ADDR-LEN-X
037700     END-IF.
037800*    a zero-length local or domain part getting this far would
037900*    mean 3000's earlier guard checks missed something - trace it
038000*    rather than silently build a malformed address.
038100     IF WML-LOCAL-LEN = ZERO OR WML-DOMAIN-LEN = ZERO
038200         PERFORM 9000-TRACE-SCAN-ANOMALY THRU 9000-EXIT
038300     END-IF.
038400 4000-EXIT.
038500     EXIT.
038600*
038700* --- DIAGNOSTIC ONLY - SHOULD NEVER ACTUALLY FIRE ---
038800* Kept from the original unit-test harness; left wired in because
038900* it has caught real defects twice since (both fixed upstream in
039000* 3100/3200, not here) and costs nothing to leave running.
039100 9000-TRACE-SCAN-ANOMALY.
039200*    zoned copy of the position, purely so the DISPLAY below has
039300*    something printable - COMP fields do not DISPLAY cleanly.
039400     MOVE WML-AT-POS                   TO WML-POS-N.
039500     DISPLAY 'WMLP002 - ZERO-LENGTH SEGMENT AT POS ' WML-POS-X.
039600 9000-EXIT.
039700*    fall through to GOBACK at 1000 with whatever WML-LIN-C-FOUND
039800*    already holds - this paragraph never changes the result.
039900     EXIT.
