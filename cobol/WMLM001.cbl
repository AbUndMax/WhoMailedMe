000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     WMLM001.
000400 AUTHOR.         RUSSO.
000500 INSTALLATION.   MI2457 EDP CENTER.
000600 DATE-WRITTEN.   03/08/91.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000* WMLM001 - MI2457.PSPS.MAILAUDIT
001100* Batch driver for the mailroom traffic audit.  Reads the
001200* flattened message extract MSGEXT one record at a time, calls
001300* WMLP001 to resolve each message's sender and recipient, builds
001400* the in-memory AGGREGATE pair table keyed on recipient/sender,
001500* and lists any parse misses WMLP001 reports along the way.
001600* Writes AGGOUT (recipient/sender mail counts and dates, sorted
001700* ascending on recipient then sender) and MISSLOG (one line per
001800* message that could not be fully resolved) at end of run.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*
002200* DATE     BY   REQUEST    DESCRIPTION
002300* -------- ---- ---------- -------------------------------------
002400* 03/08/91 RUS  CR82930    Original write - built on the shop's
002500*                          older sequential test-driver skeleton,
002600*                          retargeted from protocol test cases
002700*                          to live mail extracts.
002800* 09/05/91 RUS  CR82977    Pair lookup switched from an array of
002900*                          recipients to a combined recipient +
003000*                          sender linear table, per CONTI's
003100*                          WMLP001 split.
003200* 05/19/93 RSS  PRB10045   AGGOUT pair table raised from 500 to
003300*                          2000 entries - mid-size folders were
003400*                          hitting the old ceiling.
003500* 11/08/94 RSS  CR84410    MISSLOG now carries the resolved final
003600*                          sender and recipient alongside the
003700*                          missed line, so the mailroom audit can
003800*                          tell what the message counted as.
003900* 02/27/96 GLL  PRB10891   AGGOUT is now written in recipient/
004000*                          sender order - SORT added on the
004100*                          in-memory table before the write pass.
004200* 08/11/98 GLL  Y2K-0092   Year-2000 review of this module - the
004300*                          delivery timestamp is carried through
004400*                          as 19-byte text, not aged; no change
004500*                          required.
004600* 04/03/01 DPM  CR91205    Added UPSI-0 verbose switch for the
004700*                          per-folder progress trace used while
004800*                          chasing PRB10045; defaults off.
004900* 07/14/02 DPM  CR93040    Date slots per pair capped at 50 per
005000*                          the mailroom's own retention rule - the
005100*                          mail count itself still keeps counting.
005200*-----------------------------------------------------------------
005300* Overall shape: open the three files, drive MSGEXT to EOF one
005400* message at a time (3000 below), accumulate everything in
005500* memory against the AGGREGATE pair table and the miss log table,
005600* then at EOF SORT the pair table and spill both tables to their
005700* output files in one pass each.  Nothing is written to AGGOUT
005800* or MISSLOG until the whole extract has been read - this is a
005900* small-to-medium shop batch job, not a streaming one, and the
006000* mailroom audit wants AGGOUT sorted, which this shop has always
006100* done by holding the table in memory and SORTing it directly
006200* rather than routing it out through a utility SORT step.
006300*-----------------------------------------------------------------
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.    IBM-370.
006700 OBJECT-COMPUTER.    IBM-370.
006800*    UPSI-0 ON gives the per-folder progress trace added for the
006900*    PRB10045 investigation - left wired in since it costs nothing
007000*    when off and has earned its keep more than once since.
007100 SPECIAL-NAMES.
007200     UPSI-0 ON  STATUS IS WML-VERBOSE-ON
007300            OFF STATUS IS WML-VERBOSE-OFF.
007400*
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700*    the flattened message extract - one record in, one message.
007800     SELECT MSGEXT                    ASSIGN TO MSGEXT
007900                                       FILE STATUS MSGEXT-FS.
008000*    recipient/sender mail-count-and-dates report, sorted.
008100     SELECT AGGOUT                    ASSIGN TO AGGOUT
008200                                       FILE STATUS AGGOUT-FS.
008300*    one line per message this run could not fully resolve.
008400     SELECT MISSLOG                   ASSIGN TO MISSLOG
008500                                       FILE STATUS MISSLOG-FS.
008600*
008700 DATA DIVISION.
008800 FILE SECTION.
008900*
009000 FD  MSGEXT                           RECORDING F.
009100 COPY WMLMMSG.
009200*
009300 FD  AGGOUT                           RECORDING F.
009400*    one row per distinct (recipient, sender) pair this run saw,
009500*    carrying the mail count and up to 50 delivery dates.
009600 01 WML-AGG-OUT-REC.
009700   03 WML-AGG-OUT-RECIPIENT          PIC X(60).
009800   03 WML-AGG-OUT-SENDER             PIC X(60).
009900   03 WML-AGG-OUT-N-MAILS            PIC 9(07).
010000   03 WML-AGG-OUT-DATES OCCURS 50 TIMES
010100                                     PIC X(19).
010200   03 FILLER                        PIC X(01)  VALUE SPACE.
010300*
010400 FD  MISSLOG                          RECORDING F.
010500*    one row per message that had at least one unresolved side,
010600*    carrying the last missed line plus the final resolved pair.
010700 01 WML-LOG-OUT-REC.
010800   03 WML-LOG-OUT-MSG-ID             PIC X(12).
010900   03 WML-LOG-OUT-MISS-KIND          PIC X(01).
011000   03 WML-LOG-OUT-MISSED-LINE        PIC X(80).
011100   03 WML-LOG-OUT-FINAL-SENDER       PIC X(60).
011200   03 WML-LOG-OUT-FINAL-RECIP        PIC X(60).
011300   03 FILLER                        PIC X(01)  VALUE SPACE.
011400*
011500 WORKING-STORAGE SECTION.
011600*
011700 01 WK-FILE-STATUSES.
011800*    one 2-byte status field per SELECT above, each with its own
011900*    88-levels so the PROCEDURE DIVISION never has to compare a
012000*    literal '00'/'10' inline.
012100   03 MSGEXT-FS                      PIC X(02).
012200     88 MSGEXT-OK                       VALUE '00'.
012300     88 MSGEXT-EOF                      VALUE '10'.
012400   03 AGGOUT-FS                      PIC X(02).
012500     88 AGGOUT-OK                       VALUE '00'.
012600   03 MISSLOG-FS                     PIC X(02).
012700     88 MISSLOG-OK                      VALUE '00'.
012800   03 FILLER                         PIC X(01) VALUE SPACE.
012900*
013000 01 WK-COUNTERS.
013100*    total messages read this run - COMP, this is a pure counter.
013200   03 WML-MSG-CTR                    PIC 9(9) COMP VALUE ZERO.
013300*    zoned shadow used only when the count needs to DISPLAY.
013400   03 WML-MSG-CTR-N                  PIC 9(7) VALUE ZERO.
013500   03 WML-MSG-CTR-X REDEFINES WML-MSG-CTR-N
013600                                     PIC X(7).
013700   03 FILLER                         PIC X(01) VALUE SPACE.
013800*
013900 01 WK-FOLDER-TRACK.
014000*    last folder name seen, so 3100 can tell when the extract
014100*    has crossed into a new mail folder and a trace line is due.
014200   03 WML-PREV-FOLDER                PIC X(30) VALUE SPACE.
014300   03 FILLER                         PIC X(01) VALUE SPACE.
014400*
014500 01 WK-SWITCHES.
014600*    CNT's batch-mode switch, carried along from WMLP001/2 -
014700*    never more than NORMAL mode has shipped to production.
014800   03 WML-BATCH-SWITCH               PIC X(8) VALUE SPACE.
014900   03 FILLER REDEFINES WML-BATCH-SWITCH.
015000     05 FILLER                       PIC X(3).
015100     05 WML-BATCH-MODE                PIC X(1).
015200       88 WML-BATCH-MODE-NORMAL          VALUE 'N'.
015300       88 WML-BATCH-MODE-AUDIT           VALUE 'A'.
015400     05 FILLER                       PIC X(4).
015500*
015600 01 WK-SCRATCH.
015700*    date-slot subscript used while copying a pair's dates out
015800*    to AGGOUT at 5100 - never exceeds the 50-slot OCCURS below.
015900   03 WML-DATE-IDX                   PIC 9(2) COMP VALUE ZERO.
016000   03 FILLER                         PIC X(01) VALUE SPACE.
016100*
016200*    standalone scratch counter - how many times 4200's linear
016300*    table scan had to step past a non-matching pair before it
016400*    either found the right one or fell through to add a new
016500*    entry.  Not reported anywhere; kept as a quick hand-add-a-
016600*    DISPLAY hook for the next time pair-lookup speed is raised
016700*    as a concern on a large folder, the way PRB10045 once was.
016800 77 WK-PAIR-SCAN-STEPS               PIC 9(9) COMP VALUE ZERO.
016900*
017000 COPY WMLMAGG.
017100*
017200 COPY WMLMLOG.
017300*
017400 COPY WMLMRES.
017500*
017600 PROCEDURE DIVISION.
017700*
017800* Top-level driver.  Open, process the whole extract, write both
017900* output files, close, print the recap, done - one pass through
018000* in that order, no retry logic and no restart/checkpoint
018100* handling since this job is short enough to simply rerun from
018200* the top if it ever abends partway through.
018300 0000-BEGIN.
018400     DISPLAY ' ****** WMLM001 MAIL TRAFFIC BATCH START ******'.
018500*    open MSGEXT/AGGOUT/MISSLOG, abend on any failure.
018600     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
018700*    read MSGEXT to EOF, resolving and accumulating each message.
018800     PERFORM 2000-PROCESS-MESSAGES THRU 2000-EXIT.
018900*    in-memory pair table is complete - sort it and spill AGGOUT.
019000     PERFORM 5000-SORT-AND-WRITE-AGGREGATE THRU 5000-EXIT.
019100*    spill the miss table to MISSLOG in first-seen order.
019200     PERFORM 6000-WRITE-MISS-LOG THRU 6000-EXIT.
019300     PERFORM 7000-CLOSE-FILES THRU 7000-EXIT.
019400     PERFORM 8000-SHOW-STATISTICS THRU 8000-EXIT.
019500     DISPLAY ' ******* WMLM001 MAIL TRAFFIC BATCH END ********'.
019600     GOBACK.
019700*
019800* Open all three files up front; any open failure is fatal - a
019900* batch job that cannot read its input or write its output has
020000* no useful partial work to fall back to, so this goes straight
020100* to 9000 and an abend return code rather than trying to limp on.
020200 1000-OPEN-FILES.
020300*    input extract first - no point opening either output file
020400*    if there is nothing to read in the first place.
020500     OPEN INPUT MSGEXT.
020600     IF NOT MSGEXT-OK
020700         DISPLAY 'MSGEXT OPEN ERROR - FS: ' MSGEXT-FS
020800         PERFORM 9000-RAISE-ERROR THRU 9000-EXIT
020900     END-IF.
021000*    AGGOUT next - opened OUTPUT, this run always starts it fresh.
021100     OPEN OUTPUT AGGOUT.
021200     IF NOT AGGOUT-OK
021300         DISPLAY 'AGGOUT OPEN ERROR - FS: ' AGGOUT-FS
021400         PERFORM 9000-RAISE-ERROR THRU 9000-EXIT
021500     END-IF.
021600*    MISSLOG last - also OUTPUT, also started fresh every run.
021700     OPEN OUTPUT MISSLOG.
021800     IF NOT MISSLOG-OK
021900         DISPLAY 'MISSLOG OPEN ERROR - FS: ' MISSLOG-FS
022000         PERFORM 9000-RAISE-ERROR THRU 9000-EXIT
022100     END-IF.
022200 1000-EXIT.
022300     EXIT.
022400*
022500* --- READ MSGEXT UNTIL EOF, PROCESSING EACH MESSAGE IN TURN ---
022600* Classic prime-the-pump read loop: one read before the loop to
022700* get the first record or an immediate EOF, then test-process-
022800* read-repeat.  This shape means 2100 only ever has to be coded
022900* once, at the top and inside the loop both, rather than special-
023000* casing the very first record.
023100 2000-PROCESS-MESSAGES.
023200     PERFORM 2100-READ-MESSAGE THRU 2100-EXIT.
023300 2000-LOOP.
023400*    EOF already hit by the priming read or the one at the
023500*    bottom of this loop - nothing left to process.
023600     IF MSGEXT-EOF
023700         GO TO 2000-EXIT
023800     END-IF.
023900     PERFORM 3000-PROCESS-ONE-MESSAGE THRU 3000-EXIT.
024000     PERFORM 2100-READ-MESSAGE THRU 2100-EXIT.
024100     GO TO 2000-LOOP.
024200 2000-EXIT.
024300     EXIT.
024400*
024500* Single READ, with the file-status check broken out so a real
024600* I/O error (anything that is neither '00' normal nor '10' EOF)
024700* still goes to the fatal-error path instead of being mistaken
024800* for end of file and silently truncating the run.
024900 2100-READ-MESSAGE.
025000*    standard sequential READ - no KEY, no randomization; MSGEXT
025100*    is read start to finish in whatever order the extract job
025200*    upstream of this one wrote it in.
025300     READ MSGEXT.
025400*    '00' and '10' are both fine outcomes here - anything else
025500*    is a genuine I/O error and falls through to the abend path.
025600     IF NOT MSGEXT-OK AND NOT MSGEXT-EOF
025700         DISPLAY 'MSGEXT READ ERROR - FS: ' MSGEXT-FS
025800         PERFORM 9000-RAISE-ERROR THRU 9000-EXIT
025900     END-IF.
026000 2100-EXIT.
026100     EXIT.
026200*
026300* One message, start to finish: bump the counter, trace the
026400* folder if verbose mode is on, hand the record down to WMLP001
026500* for sender/recipient resolution, post the result to the
026600* AGGREGATE table, and log a miss line if WMLP001 came back with
026700* one.  The ON EXCEPTION branch on the CALL is defensive - a
026800* missing or mis-linked WMLP001 load module would otherwise
026900* abend this job with a far less informative system message.
027000 3000-PROCESS-ONE-MESSAGE.
027100*    count this message toward the end-of-run recap regardless
027200*    of how its resolution turns out below.
027300     ADD 1                              TO WML-MSG-CTR.
027400     PERFORM 3100-SHOW-FOLDER-PROGRESS THRU 3100-EXIT.
027500*    hand the whole flattened record down to WMLP001 and get
027600*    back a resolved sender/recipient plus miss flag in WML-RES.
027700     CALL 'WMLP001' USING WML-MSG-REC WML-RES
027800         ON EXCEPTION
027900             PERFORM 9100-RAISE-CALL-ERROR THRU 9100-EXIT
028000         NOT ON EXCEPTION
028100             PERFORM 4000-POST-TO-AGGREGATE THRU 4000-EXIT
028200     END-CALL.
028300*    WMLP001 flags a miss whenever either side came up empty -
028400*    post that one miss line for this message if it did.
028500     IF WML-RES-HAS-MISS
028600         PERFORM 4100-POST-TO-MISS-LOG THRU 4100-EXIT
028700     END-IF.
028800 3000-EXIT.
028900     EXIT.
029000*
029100* CR91205 - only fires when the current message's folder name
029200* differs from the last one traced, so a folder with thousands
029300* of messages produces one trace line, not thousands.  Silent
029400* unless UPSI-0 is ON; added while chasing PRB10045 and kept on
029500* as a standing diagnostic since it costs one compare per
029600* message either way.
029700 3100-SHOW-FOLDER-PROGRESS.
029800*    same folder as last message - nothing to trace, leave.
029900     IF WML-MSG-FOLDER-NAME = WML-PREV-FOLDER
030000         GO TO 3100-EXIT
030100     END-IF.
030200*    crossed into a new folder - remember it for the next test.
030300     MOVE WML-MSG-FOLDER-NAME           TO WML-PREV-FOLDER.
030400*    message count needs a zoned copy before it can DISPLAY.
030500     MOVE WML-MSG-CTR                   TO WML-MSG-CTR-N.
030600     IF WML-VERBOSE-ON
030700         DISPLAY 'WMLM001 - FOLDER ' WML-PREV-FOLDER
030800                 ' AT MSG ' WML-MSG-CTR-X
030900     END-IF.
031000 3100-EXIT.
031100     EXIT.
031200*
031300* --- R7/R8 - ACCUMULATE ONE MAIL AGAINST ITS RECIPIENT/SENDER ---
031400* Three steps: find this message's (recipient, sender) row in
031500* the in-memory table or add a fresh one, bump its mail count by
031600* one, and append the delivery date to its date list if there is
031700* still room (the 50-slot cap is CR93040's doing, see below).
031800 4000-POST-TO-AGGREGATE.
031900     PERFORM 4200-FIND-OR-ADD-PAIR THRU 4200-EXIT.
032000     ADD 1                     TO WML-AGG-N-MAILS (WML-AGG-IDX).
032100     PERFORM 4300-APPEND-DATE-IF-ROOM THRU 4300-EXIT.
032200 4000-EXIT.
032300     EXIT.
032400*
032500* --- R6 - ONE MISS-LOG ROW, ENRICHED WITH THE FINAL PAIR ---
032600* CR84410 - the missed line alone does not tell the mailroom
032700* audit what the message ultimately counted as once resolution
032800* finished, so this also carries WMLP001's final sender and
032900* recipient (which may themselves be the sender_not_found:/
033000* recipient_not_found: markers if that side never resolved).
033100 4100-POST-TO-MISS-LOG.
033200     ADD 1                              TO WML-LOG-TOT.
033300     SET WML-LOG-IDX                    TO WML-LOG-TOT.
033400     MOVE WML-MSG-ID
033500                       TO WML-LOG-MSG-ID (WML-LOG-IDX).
033600     MOVE WML-RES-MISS-KIND
033700                       TO WML-LOG-MISS-KIND (WML-LOG-IDX).
033800     MOVE WML-RES-MISS-LINE
033900                       TO WML-LOG-MISSED-LINE (WML-LOG-IDX).
034000     MOVE WML-RES-SENDER
034100                       TO WML-LOG-FINAL-SENDER (WML-LOG-IDX).
034200     MOVE WML-RES-RECIPIENT
034300                       TO WML-LOG-FINAL-RECIP (WML-LOG-IDX).
034400 4100-EXIT.
034500     EXIT.
034600*
034700* Plain linear scan of the pair table - there is no index built
034800* on recipient/sender, so every message pays the cost of walking
034900* however many distinct pairs have been seen so far.  PRB10045
035000* only ever raised the table's ceiling, never its search method;
035100* WK-PAIR-SCAN-STEPS above exists for exactly the day someone
035200* decides that needs to change.
035300 4200-FIND-OR-ADD-PAIR.
035400     SET WML-AGG-IDX                    TO 1.
035500 4200-LOOP.
035600*    ran off the end of the table with no match - this is a
035700*    brand-new pair, go add it.
035800     IF WML-AGG-IDX > WML-AGG-PAIR-TOT
035900         GO TO 4200-ADD-NEW
036000     END-IF.
036100*    both recipient and sender match an existing row - that is
036200*    this message's pair, stop here and let 4000 post to it.
036300     IF WML-AGG-RECIPIENT (WML-AGG-IDX) EQUAL WML-RES-RECIPIENT
036400        AND WML-AGG-SENDER (WML-AGG-IDX) EQUAL WML-RES-SENDER
036500         GO TO 4200-EXIT
036600     END-IF.
036700     ADD 1                          TO WK-PAIR-SCAN-STEPS.
036800     SET WML-AGG-IDX UP BY 1.
036900     GO TO 4200-LOOP.
037000 4200-ADD-NEW.
037100*    PRB10045 raised this ceiling to 2000; there is no check here
037200*    against that ceiling because OCCURS ... DEPENDING ON itself
037300*    will not let WML-AGG-PAIR-TOT grow past it.
037400     ADD 1                              TO WML-AGG-PAIR-TOT.
037500     SET WML-AGG-IDX                    TO WML-AGG-PAIR-TOT.
037600     MOVE WML-RES-RECIPIENT
037700                       TO WML-AGG-RECIPIENT (WML-AGG-IDX).
037800     MOVE WML-RES-SENDER
037900                       TO WML-AGG-SENDER (WML-AGG-IDX).
038000*    brand-new row - no mail counted and no dates recorded yet.
038100     MOVE 0                    TO WML-AGG-N-MAILS (WML-AGG-IDX).
038200     MOVE 0                    TO WML-AGG-N-DATES (WML-AGG-IDX).
038300 4200-EXIT.
038400     EXIT.
038500*
038600* --- R7 - DATE LIST CAPS AT 50, THE MAIL COUNT NEVER DOES ---
038700* CR93040 - a pair with more than 50 deliveries still counts
038800* every one of them in WML-AGG-N-MAILS; only the date list stops
038900* growing once it hits the retention cap, per the mailroom's own
039000* rule that the dates are a sample for spot-checking, not a full
039100* audit trail.
039200 4300-APPEND-DATE-IF-ROOM.
039300*    already holding 50 dates for this pair - CR93040's cap is
039400*    hit, the mail count in 4000 still went up, the date does
039500*    not get appended and the slate is not shifted either.
039600     IF WML-AGG-N-DATES (WML-AGG-IDX) NOT LESS THAN 50
039700         GO TO 4300-EXIT
039800     END-IF.
039900*    room for one more - bump the per-pair date count and drop
040000*    this message's delivery timestamp into the new slot.
040100     ADD 1                     TO WML-AGG-N-DATES (WML-AGG-IDX).
040200     MOVE WML-MSG-DELIVERY-TS
040300         TO WML-AGG-DATES (WML-AGG-IDX,
040400                            WML-AGG-N-DATES (WML-AGG-IDX)).
040500 4300-EXIT.
040600     EXIT.
040700*
040800* --- R9 - SORT THE PAIR TABLE AND WRITE AGGOUT IN ORDER ---
040900* PRB10891 - AGGOUT must come out in recipient/sender order, but
041000* the table was built in first-seen order against a linear scan,
041100* so it gets SORTed in place right here before the write pass
041200* below walks it top to bottom.  An empty table (a run with no
041300* messages at all) skips the SORT entirely rather than SORTing
041400* zero records.
041500 5000-SORT-AND-WRITE-AGGREGATE.
041600     IF WML-AGG-PAIR-TOT EQUAL ZERO
041700         GO TO 5000-EXIT
041800     END-IF.
041900     SORT WML-AGG-PAIR ASCENDING KEY WML-AGG-RECIPIENT
042000                                      WML-AGG-SENDER.
042100     SET WML-AGG-IDX                    TO 1.
042200 5000-LOOP.
042300     IF WML-AGG-IDX > WML-AGG-PAIR-TOT
042400         GO TO 5000-EXIT
042500     END-IF.
042600     PERFORM 5100-WRITE-ONE-PAIR THRU 5100-EXIT.
042700     SET WML-AGG-IDX UP BY 1.
042800     GO TO 5000-LOOP.
042900 5000-EXIT.
043000     EXIT.
043100*
043200* Moves one sorted pair row into the AGGOUT FD layout and writes
043300* it.  The date list is copied with its own short inner loop
043400* rather than a single group MOVE, since WML-AGG-DATES in the
043500* in-memory table is a two-level OCCURS (pair, then date slot)
043600* while WML-AGG-OUT-DATES on the output record is a flat single
043700* OCCURS of 50 - the shapes do not line up for a group MOVE.
043800 5100-WRITE-ONE-PAIR.
043900*    recipient, sender, and mail count move straight across -
044000*    same PIC, same meaning, no conversion needed.
044100     MOVE WML-AGG-RECIPIENT (WML-AGG-IDX)
044200                       TO WML-AGG-OUT-RECIPIENT.
044300     MOVE WML-AGG-SENDER (WML-AGG-IDX)
044400                       TO WML-AGG-OUT-SENDER.
044500     MOVE WML-AGG-N-MAILS (WML-AGG-IDX)
044600                       TO WML-AGG-OUT-N-MAILS.
044700*    blank the whole 50-slot output date array before the copy
044800*    loop below fills in only as many as this pair actually has.
044900     INITIALIZE WML-AGG-OUT-DATES.
045000     MOVE 1                             TO WML-DATE-IDX.
045100 5100-LOOP.
045200*    copied every date slot this pair actually has - stop here
045300*    and leave the rest of WML-AGG-OUT-DATES as the blanks
045400*    INITIALIZE left them above.
045500     IF WML-DATE-IDX > WML-AGG-N-DATES (WML-AGG-IDX)
045600         GO TO 5100-WRITE
045700     END-IF.
045800     MOVE WML-AGG-DATES (WML-AGG-IDX, WML-DATE-IDX)
045900                       TO WML-AGG-OUT-DATES (WML-DATE-IDX).
046000     ADD 1                              TO WML-DATE-IDX.
046100     GO TO 5100-LOOP.
046200 5100-WRITE.
046300*    one fixed-length AGGOUT record per distinct pair.
046400     WRITE WML-AGG-OUT-REC.
046500     IF NOT AGGOUT-OK
046600         DISPLAY 'AGGOUT WRITE ERROR - FS: ' AGGOUT-FS
046700         PERFORM 9000-RAISE-ERROR THRU 9000-EXIT
046800     END-IF.
046900 5100-EXIT.
047000     EXIT.
047100*
047200* --- FLAT LISTING OF EVERY MISS, IN THE ORDER THEY WERE SEEN ---
047300* Unlike AGGOUT, MISSLOG is never sorted - the mailroom audit
047400* wants misses in the order the extract itself presented them,
047500* since that order usually lines up with the order the messages
047600* were originally delivered in.
047700 6000-WRITE-MISS-LOG.
047800     IF WML-LOG-TOT EQUAL ZERO
047900         GO TO 6000-EXIT
048000     END-IF.
048100     SET WML-LOG-IDX                    TO 1.
048200 6000-LOOP.
048300     IF WML-LOG-IDX > WML-LOG-TOT
048400         GO TO 6000-EXIT
048500     END-IF.
048600     PERFORM 6100-WRITE-ONE-LOG-LINE THRU 6100-EXIT.
048700     SET WML-LOG-IDX UP BY 1.
048800     GO TO 6000-LOOP.
048900 6000-EXIT.
049000     EXIT.
049100*
049200* Straight field-by-field MOVE of one miss-table row to the
049300* MISSLOG FD layout - no reformatting, the two shapes already
049400* match one for one.
049500 6100-WRITE-ONE-LOG-LINE.
049600*    message id this miss belongs to.
049700     MOVE WML-LOG-MSG-ID (WML-LOG-IDX)
049800                       TO WML-LOG-OUT-MSG-ID.
049900*    'S' or 'R' - which side of the message the miss was on.
050000     MOVE WML-LOG-MISS-KIND (WML-LOG-IDX)
050100                       TO WML-LOG-OUT-MISS-KIND.
050200*    the actual header line text that failed to yield an address.
050300     MOVE WML-LOG-MISSED-LINE (WML-LOG-IDX)
050400                       TO WML-LOG-OUT-MISSED-LINE.
050500*    what the message ultimately resolved to on each side, per
050600*    CR84410 - may itself be a sender_not_found:/recipient_
050700*    not_found: marker if that side never resolved at all.
050800     MOVE WML-LOG-FINAL-SENDER (WML-LOG-IDX)
050900                       TO WML-LOG-OUT-FINAL-SENDER.
051000     MOVE WML-LOG-FINAL-RECIP (WML-LOG-IDX)
051100                       TO WML-LOG-OUT-FINAL-RECIP.
051200     WRITE WML-LOG-OUT-REC.
051300     IF NOT MISSLOG-OK
051400         DISPLAY 'MISSLOG WRITE ERROR - FS: ' MISSLOG-FS
051500         PERFORM 9000-RAISE-ERROR THRU 9000-EXIT
051600     END-IF.
051700 6100-EXIT.
051800     EXIT.
051900*
052000* Nothing fancy - close in the same order they were opened.  A
052100* CLOSE failure here is logged nowhere special; by this point
052200* every record this job is going to write has already been
052300* written, so there is nothing further for a failed close to
052400* put at risk.
052500 7000-CLOSE-FILES.
052600*    input closed first, then the two outputs, mirroring the
052700*    order they were opened in at 1000 above.
052800     CLOSE MSGEXT.
052900     CLOSE AGGOUT.
053000     CLOSE MISSLOG.
053100 7000-EXIT.
053200     EXIT.
053300*
053400* End-of-run recap to the job log - messages read, distinct
053500* pairs written, and misses logged.  Purely informational; the
053600* mailroom audit reconciles these against AGGOUT/MISSLOG record
053700* counts by eye, this was never meant to be machine-parsed.
053800 8000-SHOW-STATISTICS.
053900*    three COMP counters DISPLAY fine on their own at this point
054000*    since none of them has been reference-modified - no zoned
054100*    shadow needed here the way WML-MSG-CTR-N was needed above.
054200     DISPLAY ' '.
054300     DISPLAY '********* MAIL TRAFFIC BATCH RECAP *********'.
054400     DISPLAY '* MESSAGES READ:      ' WML-MSG-CTR.
054500     DISPLAY '* RECIPIENT/SENDER PAIRS: ' WML-AGG-PAIR-TOT.
054600     DISPLAY '* PARSE MISSES LOGGED:   ' WML-LOG-TOT.
054700     DISPLAY '*********************************************'.
054800     DISPLAY ' '.
054900 8000-EXIT.
055000     EXIT.
055100*
055200* --- RUNTIME ERRORS ---
055300* One common fatal path for every I/O failure in this program -
055400* set a nonzero return code and GOBACK immediately, no attempt
055500* at partial recovery.  The paragraph that detected the error
055600* has already DISPLAYed what went wrong before landing here.
055700 9000-RAISE-ERROR.
055800*    RETURN-CODE 12 is this shop's standard batch-abend value -
055900*    the JCL step that runs this job checks for it the same way
056000*    every other MI2457.PSPS batch step does.
056100     MOVE 12                            TO RETURN-CODE.
056200     GOBACK.
056300*
056400* WMLP001 itself never signals an error condition in normal
056500* operation; an ON EXCEPTION here means the load module could
056600* not be found or linked at all, which is a job-setup problem,
056700* not a data problem, and gets the same fatal treatment as a
056800* file I/O failure.
056900 9100-RAISE-CALL-ERROR.
057000     DISPLAY 'CALL EXCEPTION WHEN CALLING WMLP001'.
057100     PERFORM 9000-RAISE-ERROR THRU 9000-EXIT.
057200 9100-EXIT.
057300     EXIT.
